000100*----------------------------------------------------------
000200* SLSCNREQ.CBL
000300* FILE-CONTROL entry for the investor scenario request
000400* file read by the investment growth projection batch.
000500* One record in, one calculation requested.
000600*----------------------------------------------------------
000700* 04/02/91  RKB  ORIGINAL ENTRY                    I4417
000800* 11/18/96  MJB  CHANGED ASSIGN NAME TO MATCH THE
000900*                PRODUCTION JCL DD STATEMENT        I5120
001000* 06/09/99  PJT  Y2K REVIEW - NO DATE FIELDS ON
001100*                THIS FILE, NO CHANGE REQUIRED      I5604
001200*----------------------------------------------------------
001300     SELECT SCENARIO-FILE
001400         ASSIGN TO "SCENIN"
001500         ORGANIZATION IS LINE SEQUENTIAL.
