000100*----------------------------------------------------------
000200* SLSUMRY.CBL
000300* FILE-CONTROL entry for the per-scenario summary output
000400* of the investment growth projection batch.  One record
000500* per input scenario, OK or rejected.
000600*----------------------------------------------------------
000700* 04/02/91  RKB  ORIGINAL ENTRY                    I4417
000800* 11/18/96  MJB  CHANGED ASSIGN NAME TO MATCH THE
000900*                PRODUCTION JCL DD STATEMENT        I5120
001000*----------------------------------------------------------
001100     SELECT SUMMARY-FILE
001200         ASSIGN TO "SUMMOUT"
001300         ORGANIZATION IS LINE SEQUENTIAL.
