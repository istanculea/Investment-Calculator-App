000100*----------------------------------------------------------
000200* WSFREQT1.CBL
000300* Working-storage table mapping a contribution or
000400* compounding frequency name to the number of periods
000500* it represents in one year.  Loaded once at the start
000600* of the run, searched once per scenario for each of
000700* the two frequency fields.  Anything not found in the
000800* table (including spaces) defaults to MONTHLY - see
000900* LOOKUP-PERIODS-PER-YEAR in INVGROW1.
001000*----------------------------------------------------------
001100* 04/02/91  RKB  ORIGINAL ENTRY                    I4417
001200*----------------------------------------------------------
001300 01  THE-FREQUENCIES.
001400     05  FILLER       PIC X(9) VALUE "MONTHLY".
001500     05  FILLER       PIC 999  VALUE 012.
001600     05  FILLER       PIC X(9) VALUE "QUARTERLY".
001700     05  FILLER       PIC 999  VALUE 004.
001800     05  FILLER       PIC X(9) VALUE "YEARLY".
001900     05  FILLER       PIC 999  VALUE 001.
002000 01  FILLER REDEFINES THE-FREQUENCIES.
002100     05  FREQUENCY-TABLE OCCURS 3 TIMES
002200          INDEXED BY FREQUENCY-INDEX.
002300         10  FREQUENCY-NAME           PIC X(9).
002400         10  FREQUENCY-PERIODS        PIC 999.
002500            88  FREQUENCY-IS-MONTHLY     VALUE 012.
002600            88  FREQUENCY-IS-YEARLY      VALUE 001.
002700
002800 77  DEFAULT-PERIODS-PER-YEAR        PIC 999 VALUE 012.
