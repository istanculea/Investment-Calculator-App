000100*----------------------------------------------------------
000200* SLSCHDLN.CBL
000300* FILE-CONTROL entry for the year-by-year schedule output
000400* of the investment growth projection batch.  One line is
000500* written per year of a processed scenario; nothing is
000600* written for a rejected scenario.
000700*----------------------------------------------------------
000800* 04/02/91  RKB  ORIGINAL ENTRY                    I4417
000900* 11/18/96  MJB  CHANGED ASSIGN NAME TO MATCH THE
001000*                PRODUCTION JCL DD STATEMENT        I5120
001100*----------------------------------------------------------
001200     SELECT SCHEDULE-FILE
001300         ASSIGN TO "SCHDOUT"
001400         ORGANIZATION IS LINE SEQUENTIAL.
