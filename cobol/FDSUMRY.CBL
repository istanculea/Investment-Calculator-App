000100*----------------------------------------------------------
000200* FDSUMRY.CBL
000300* Per-scenario summary record.  Carries STATUS = OK with
000400* the four derived money figures, or an error code and
000500* message when the request failed validation - in which
000600* case the money fields are left zero and no schedule
000700* lines exist for the scenario.
000800*----------------------------------------------------------
000900* 04/02/91  RKB  ORIGINAL ENTRY                    I4417
001000* 02/14/94  RKB  ADDED ERROR-MSG SO OPERATIONS DOES
001100*                NOT HAVE TO CROSS-REFERENCE THE
001200*                STATUS CODE TABLE BY HAND             I4802
001300*----------------------------------------------------------
001400     FD  SUMMARY-FILE
001500         LABEL RECORDS ARE STANDARD.
001600
001700 01  SUMMARY-RECORD.
001800     05  SUM-SCENARIO-ID               PIC X(8).
001900     05  FILLER                        PIC X(1).
002000     05  SUM-STATUS                    PIC X(2).
002100         88  SUM-STATUS-OK                 VALUE "OK".
002200     05  SUM-FUTURE-VALUE              PIC S9(11)V99.
002300     05  SUM-REAL-VALUE                PIC S9(11)V99.
002400     05  SUM-TOTAL-CONTRIB             PIC S9(11)V99.
002500     05  SUM-TOTAL-INTEREST            PIC S9(11)V99.
002600     05  SUM-ERROR-MSG                 PIC X(40).
002700*----------------------------------------------------------
002800* REJECT-LISTING VIEW - OPERATIONS RUNS A ONE-STEP
002900* UTILITY AGAINST THIS FILE TO PULL JUST THE ID AND THE
003000* MESSAGE FOR THE OVERNIGHT EXCEPTION LISTING, SO THEY DO
003100* NOT HAVE TO CARE ABOUT THE MONEY FIELDS IN BETWEEN.
003200*----------------------------------------------------------
003300 01  SUMMARY-REJECT-VIEW REDEFINES SUMMARY-RECORD.
003400     05  REJ-SCENARIO-ID               PIC X(8).
003500     05  FILLER                        PIC X(1).
003600     05  REJ-STATUS                    PIC X(2).
003700     05  FILLER                        PIC X(52).
003800     05  REJ-ERROR-MSG                 PIC X(40).
