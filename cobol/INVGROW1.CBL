000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. INVGROW1.
000300 AUTHOR. R K BUDLONG.
000400 INSTALLATION. DATA PROCESSING.
000500 DATE-WRITTEN. 04/02/91.
000600 DATE-COMPILED.
000700 SECURITY. NONE
000800*----------------------------------------------------------
000900* INVGROW1 - INVESTMENT GROWTH PROJECTION BATCH
001000*
001100* READS ONE SCENARIO REQUEST PER INVESTOR CALCULATION,
001200* VALIDATES IT, PROJECTS THE ACCOUNT BALANCE PERIOD BY
001300* PERIOD OVER THE REQUESTED HORIZON, WRITES A YEAR-BY-YEAR
001400* SCHEDULE LINE FOR EACH YEAR AND A SUMMARY RECORD FOR THE
001500* SCENARIO, AND PRINTS END-OF-JOB CONTROL TOTALS.
001600*
001700* ONE SCENARIO IN, ONE SUMMARY RECORD OUT, ZERO OR MORE
001800* SCHEDULE LINES OUT (ONE PER YEAR-END) - THE PLANNING DESK
001900* RUNS ONE SCENARIO FILE PER BATCH OF QUOTES, TYPICALLY A
002000* FEW HUNDRED REQUESTS A NIGHT DURING BUDGET SEASON, A
002100* HANDFUL THE REST OF THE YEAR.  THERE IS NO SORT STEP - THE
002200* OUTPUT FILES ARE IN SCENARIO-READ ORDER, NOT SCENARIO-ID
002300* ORDER, BECAUSE THE DOWNSTREAM QUOTE PRINTER SORTS THEM
002400* ITSELF BY WHATEVER KEY THE REQUESTOR ASKED FOR.
002500*
002600* CHANGE LOG
002700*----------------------------------------------------------
002800* 04/02/91  RKB  ORIGINAL ENTRY - REPLACES THE MANUAL
002900*                WORKSHEET USED BY THE PLANNING DESK     I4417
003000* 09/11/91  RKB  ADDED THE PAYMENT-TIMING FLAG SO
003100*                BEGINNING-OF-PERIOD ANNUITIES CAN BE
003200*                RUN WITHOUT A SEPARATE JOB              I4512
003300* 02/14/94  RKB  ADDED GROWTH-PCT FOR THE STEP-UP
003400*                CONTRIBUTION PRODUCT                     I4802
003500* 07/30/95  MJB  CORRECTED THE CONTRIBUTION INTERVAL
003600*                CALCULATION WHEN CONTRIBUTIONS ARE MORE
003700*                FREQUENT THAN COMPOUNDING - WAS SKIPPING
003800*                PAYMENTS ON THE QUARTERLY/MONTHLY MIX    I4955
003900* 11/18/96  MJB  RENAMED THE ASSIGN-TO NAMES TO MATCH
004000*                THE PRODUCTION JCL DD STATEMENTS         I5120
004100* 03/21/97  MJB  CONTROL REPORT NOW SHOWS SCENARIOS READ
004200*                SEPARATELY FROM SCENARIOS REJECTED - AUDIT
004300*                ASKED FOR THE BREAKOUT                   I5240
004400* 06/09/99  PJT  Y2K REVIEW OF THIS PROGRAM - NO TWO
004500*                DIGIT YEAR FIELDS ARE CARRIED, NO CHANGE
004600*                REQUIRED                                 I5604
004700* 01/05/00  PJT  REMOVED THE OLD FOUR-DIGIT CENTURY
004800*                WORKAROUND LEFT IN FROM THE Y2K REVIEW -
004900*                NEVER NEEDED IT, FIELDS WERE ALREADY OK   I5651
005000* 08/14/02  DLH  ADDED THE REAL-VALUE (INFLATION ADJUSTED)
005100*                FIGURE TO THE SUMMARY RECORD PER THE
005200*                PLANNING DESK'S REQUEST                   I6003
005300*                ALSO SPLIT THE END-OF-JOB REPORT INTO A
005400*                PERFORM RANGE SO THE GRAND TOTAL LINE CAN
005500*                BE SKIPPED WHEN THE RUN READ NOTHING -
005600*                AUDIT DID NOT WANT A ZERO GRAND TOTAL
005700*                PRINTED ON AN EMPTY RUN
005800* 05/02/07  DLH  REWORKED THE GROWTH-PER-PERIOD FACTOR TO
005900*                SOLVE THE FRACTIONAL ROOT ITERATIVELY -
006000*                THE OLD STRAIGHT-LINE APPROXIMATION WAS
006100*                DRIFTING ON LONG HORIZONS                 I6441
006200*----------------------------------------------------------
006300 ENVIRONMENT DIVISION.
006400* NO SOURCE-COMPUTER/OBJECT-COMPUTER PARAGRAPHS - THIS
006500* SHOP STOPPED CARRYING THOSE YEARS AGO SINCE THE COMPILE
006600* AND RUN MACHINES ARE ALWAYS THE SAME BOX.
006700 CONFIGURATION SECTION.
006800* C01 IS THE SHOP'S USUAL TOP-OF-FORM MNEMONIC FOR THE
006900* CONTROL REPORT'S PAGE-ONE CARRIAGE CONTROL - THIS
007000* PROGRAM NEVER ACTUALLY SKIPS TO A NEW PAGE SINCE THE
007100* WHOLE REPORT IS FOUR LINES, BUT THE CLAUSE IS CARRIED
007200* FOR CONSISTENCY WITH EVERY OTHER PRINT PROGRAM IN THE
007300* SHOP.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600* NO FILE-CONTROL OPTIONS BEYOND ASSIGN/ORGANIZATION -
007700* THIS PROGRAM HAS NO SORT WORK FILE AND NO ALTERNATE KEYS
007800* TO DECLARE.
007900 INPUT-OUTPUT SECTION.
008000* THREE SEQUENTIAL FILES FOR THE SCENARIO/SCHEDULE/SUMMARY
008100* TRIO, EACH WITH ITS OWN SELECT COPYBOOK PER THE SHOP'S
008200* ONE-COPYBOOK-PER-FILE CONVENTION, PLUS THE CONTROL
008300* REPORT'S SELECT WRITTEN DIRECTLY BELOW.
008400 FILE-CONTROL.
008500
008600     COPY "SLSCNREQ.CBL".
008700
008800     COPY "SLSCHDLN.CBL".
008900
009000     COPY "SLSUMRY.CBL".
009100
009200*----------------------------------------------------------
009300* SLCTLRPT.CBL
009400* End-of-job control report - carried straight in the
009500* program, not copied, the way the shop has always done
009600* its printer files (see SLSRPT04).  PRINTER HERE MEANS
009700* THE USUAL SYSOUT CLASS FOR SPOOLED REPORTS, NOT AN
009800* ATTACHED DEVICE - THE JCL DD STATEMENT ROUTES IT.
009900*----------------------------------------------------------
010000     SELECT CONTROL-REPORT
010100         ASSIGN TO PRINTER
010200         ORGANIZATION IS LINE SEQUENTIAL.
010300
010400 DATA DIVISION.
010500* THREE FD COPYBOOKS MATCHING THE SELECTS ABOVE, PLUS THE
010600* CONTROL REPORT'S FD WRITTEN DIRECTLY BELOW SINCE IT IS
010700* NOT SHARED WITH ANY OTHER PROGRAM.
010800 FILE SECTION.
010900
011000     COPY "FDSCNREQ.CBL".
011100
011200     COPY "FDSCHDLN.CBL".
011300
011400     COPY "FDSUMRY.CBL".
011500
011600*----------------------------------------------------------
011700* FDCTLRPT.CBL
011800* ONE 80-BYTE PRINT LINE, CARRIAGE CONTROL HANDLED BY THE
011900* OPERATING SYSTEM SPOOLER, NOT BY AN EXPLICIT CONTROL
012000* BYTE ON THE RECORD - THIS SHOP NEVER PUNCHED ASA CONTROL
012100* CHARACTERS INTO ITS OWN PRINT LINES.
012200*----------------------------------------------------------
012300 FD  CONTROL-REPORT
012400     LABEL RECORDS ARE OMITTED.
012500 01  CONTROL-REPORT-RECORD           PIC X(80).
012600
012700* 77-LEVEL STANDALONE ITEMS FIRST (SWITCHES, LOOKUP AND
012800* SCHEDULE WORK FIELDS, CONTROL TOTALS), THEN THE FOUR
012900* 01-LEVEL CONTROL REPORT PRINT LINES AT THE BOTTOM - SAME
013000* ORDERING SLSRPT04 USES.
013100 WORKING-STORAGE SECTION.
013200
013300     COPY "WSFREQT1.CBL".
013400
013500*----------------------------------------------------------
013600* END-OF-FILE AND LOOP SWITCHES
013700*----------------------------------------------------------
013800 77  SCENARIO-FILE-AT-END            PIC X VALUE "N".
013900
014000*----------------------------------------------------------
014100* VALIDATION WORK FIELDS
014200* WS-ERROR-STATUS CARRIES THE TWO-CHARACTER REJECT CODE
014300* (E1-E4, SEE VALIDATE-THE-SCENARIO BELOW) AND WS-ERROR-MSG
014400* CARRIES THE MATCHING TEXT FOR THE SUMMARY RECORD'S
014500* SUM-ERROR-MSG FIELD SO THE DOWNSTREAM EXCEPTION LISTING
014600* DOES NOT HAVE TO CARRY ITS OWN COPY OF THE CODE TABLE.
014700*----------------------------------------------------------
014800 77  WS-ERROR-STATUS                 PIC X(2).
014900 77  WS-ERROR-MSG                    PIC X(40).
015000 77  WS-SCENARIO-IS-OK               PIC X.
015100
015200*----------------------------------------------------------
015300* FREQUENCY LOOKUP WORK FIELDS
015400*----------------------------------------------------------
015500 77  WS-LOOKUP-NAME                  PIC X(9).
015600 77  WS-LOOKUP-RESULT                PIC 999.
015700 77  WS-CONTRIB-PERIODS              PIC 9(3) COMP.
015800 77  WS-COMPOUND-PERIODS             PIC 9(3) COMP.
015900
016000*----------------------------------------------------------
016100* SCHEDULE GENERATOR WORK FIELDS - WFP PREFIX STANDS FOR
016200* "WORK FIELDS, PROJECTION".  BALANCES AND CONTRIBUTIONS
016300* ARE CARRIED AT SIX DECIMAL PLACES THROUGHOUT THE
016400* SIMULATION; RATES AND GROWTH FACTORS AT NINE.  THE EXTRA
016500* DECIMAL PLACES OVER THE RECORD LAYOUTS (WHICH ARE TWO AND
016600* FOUR RESPECTIVELY) KEEP THE NEWTON'S-METHOD ROOT SOLVE
016700* AND THE PERIOD-BY-PERIOD COMPOUNDING FROM ACCUMULATING
016800* ROUNDING DRIFT OVER A LONG HORIZON - THE PLANNING DESK
016900* RAN INTO EXACTLY THIS ON A 30-YEAR MONTHLY SCENARIO
017000* BEFORE I6441, WHICH IS WHY THE WIDER FIELDS WERE ADDED.
017100*----------------------------------------------------------
017200 77  WFP-BALANCE                     PIC S9(11)V9(6).
017300 77  WFP-TOTAL-CONTRIB                PIC S9(11)V9(6).
017400 77  WFP-CONTRIB-AMOUNT               PIC S9(11)V9(6).
017500 77  WFP-LAST-BALANCE                 PIC S9(11)V9(6).
017600 77  WFP-LAST-CONTRIB                 PIC S9(11)V9(6).
017700
017800* ANNUAL RATES AS READ FROM THE SCENARIO RECORD ARE WHOLE
017900* PERCENT WITH FOUR DECIMALS (E.G. 725000 = 7.25000 PCT) -
018000* THESE WORK FIELDS HOLD THE DECIMAL EQUIVALENTS (0.0725)
018100* ONCE DIVIDED DOWN BY SETUP-SCHEDULE-WORK-FIELDS BELOW.
018200 77  WFP-ANNUAL-RATE-DEC               PIC S9(3)V9(9).
018300 77  WFP-PERIOD-RATE                   PIC S9(3)V9(9).
018400 77  WFP-ANNUAL-GROWTH-DEC              PIC S9(3)V9(9).
018500 77  WFP-GROWTH-PER-PERIOD              PIC S9(3)V9(9).
018600 77  WFP-INFLATION-DEC                  PIC S9(3)V9(9).
018700
018800* NEWTON'S-METHOD ROOT-SOLVE WORK FIELDS - SEE THE BANNER
018900* OVER CALCULATE-GROWTH-PER-PERIOD FOR WHAT THESE DO.
019000 77  WFP-ROOT-X                         PIC S9(9)V9(9).
019100 77  WFP-X-POWER                        PIC S9(9)V9(9).
019200 77  WFP-TARGET                         PIC S9(9)V9(9).
019300 77  WFP-GROWTH-FACTOR                  PIC S9(9)V9(9).
019400 77  WFP-INFLATION-POWER                PIC S9(9)V9(9).
019500
019600* PERIOD/YEAR COUNTERS AND DIVIDE REMAINDERS - ALL COMP
019700* SINCE THEY ARE PURE SUBSCRIPTS AND LOOP CONTROLS, NEVER
019800* MOVED TO AN EDITED OR DISPLAY FIELD.
019900 77  WFP-TOTAL-PERIODS                  PIC 9(5) COMP.
020000 77  WFP-PAYMENT-INTERVAL               PIC 9(5) COMP.
020100 77  WFP-PERIOD                         PIC 9(5) COMP.
020200 77  WFP-P                              PIC 9(5) COMP.
020300 77  WFP-P-QUOTIENT                     PIC 9(5) COMP.
020400 77  WFP-P-REMAINDER                    PIC 9(5) COMP.
020500 77  WFP-YEAR-QUOTIENT                  PIC 9(5) COMP.
020600 77  WFP-YEAR-REMAINDER                 PIC 9(5) COMP.
020700 77  WFP-YEAR                           PIC 9(3) COMP.
020800 77  WFP-PAYMENT-COUNT                  PIC 9(5) COMP.
020900 77  WFP-NEWTON-PASS                    PIC 9(2) COMP.
021000
021100* WFP-IS-CONTRIB-PERIOD IS SET EACH PERIOD BY
021200* DETERMINE-CONTRIBUTION-PERIOD; WFP-SCHEDULE-EMPTY IS SET
021300* ONCE PER SCENARIO BY GENERATE-SCHEDULE-FOR-SCENARIO WHEN
021400* THE HORIZON OR THE COMPOUNDING FREQUENCY IS ZERO, WHICH
021500* TELLS DERIVE-THE-SUMMARY-FIGURES TO FALL BACK TO THE
021600* INITIAL INVESTMENT RATHER THAN A SCHEDULE SNAPSHOT.
021700 77  WFP-IS-CONTRIB-PERIOD              PIC X.
021800 77  WFP-SCHEDULE-EMPTY                 PIC X.
021900
022000*----------------------------------------------------------
022100* CONTROL REPORT ACCUMULATORS AND PRINT LINES
022200*----------------------------------------------------------
022300 77  WS-SCENARIOS-READ          PIC 9(4) COMP VALUE ZERO.
022400 77  WS-SCENARIOS-PROCESSED     PIC 9(4) COMP VALUE ZERO.
022500 77  WS-SCENARIOS-REJECTED      PIC 9(4) COMP VALUE ZERO.
022600 77  WS-GRAND-TOTAL-FV          PIC S9(12)V99 VALUE ZERO.
022700
022800* FOUR FIXED 80-BYTE PRINT LINES, ONE PER CONTROL TOTAL -
022900* LABEL TEXT IN FILLER, THE COUNT OR AMOUNT IN AN EDITED
023000* FIELD, THE REST OF THE LINE BLANK.  SAME LAYOUT STYLE AS
023100* THE DIVISION/DEPARTMENT TOTAL LINES IN SLSRPT04.
023200
023300 01  CR-READ-LINE.
023400     05  FILLER               PIC X(15) VALUE "SCENARIOS READ:".
023500     05  FILLER               PIC X(8)  VALUE SPACE.
023600     05  CR-SCENARIOS-READ    PIC ZZZ9.
023700     05  FILLER               PIC X(53) VALUE SPACE.
023800
023900* SEE CR-READ-LINE ABOVE FOR THE LAYOUT RATIONALE - SAME
024000* PATTERN, DIFFERENT LABEL TEXT AND FILLER WIDTH SINCE
024100* "SCENARIOS PROCESSED:" IS LONGER THAN "SCENARIOS READ:".
024200 01  CR-PROCESSED-LINE.
024300     05  FILLER                    PIC X(21) VALUE
024400         "SCENARIOS PROCESSED:".
024500     05  FILLER                    PIC X(3)  VALUE SPACE.
024600     05  CR-SCENARIOS-PROCESSED    PIC ZZZ9.
024700     05  FILLER                    PIC X(52) VALUE SPACE.
024800
024900* SEE CR-READ-LINE ABOVE.
025000 01  CR-REJECTED-LINE.
025100     05  FILLER                   PIC X(20) VALUE
025200         "SCENARIOS REJECTED:".
025300     05  FILLER                   PIC X(4)  VALUE SPACE.
025400     05  CR-SCENARIOS-REJECTED    PIC ZZZ9.
025500     05  FILLER                   PIC X(52) VALUE SPACE.
025600
025700* THE ONLY ONE OF THE FOUR PRINT LINES CARRYING A DOLLAR
025800* AMOUNT RATHER THAN A COUNT, HENCE THE WIDER EDITED
025900* PICTURE WITH COMMAS AND A DECIMAL POINT.
026000 01  CR-GRANDTOT-LINE.
026100     05  FILLER                PIC X(15) VALUE "GRAND TOTAL FV:".
026200     05  FILLER                PIC X(2)  VALUE SPACE.
026300     05  CR-GRAND-TOTAL-FV     PIC Z,ZZZ,ZZZ,ZZZ.99.
026400     05  FILLER                PIC X(47) VALUE SPACE.
026500
026600 PROCEDURE DIVISION.
026700*----------------------------------------------------------
026800* MAINLINE - OPEN, PROCESS THE WHOLE SCENARIO FILE, CLOSE.
026900* KEPT AS THREE ONE-LINE PARAGRAPHS SO OPERATIONS CAN SEE
027000* THE SHAPE OF THE RUN AT A GLANCE FROM A COMPILE LISTING
027100* WITHOUT HAVING TO READ INTO THE DETAIL PARAGRAPHS.
027200*----------------------------------------------------------
027300 PROGRAM-BEGIN.
027400
027500     PERFORM OPENING-PROCEDURE.
027600     PERFORM MAIN-PROCESS.
027700     PERFORM CLOSING-PROCEDURE.
027800
027900* UNUSED BY THIS PROGRAM SINCE NOTHING CALLS INVGROW1 AS A
028000* SUBPROGRAM TODAY, BUT CARRIED FOR THE DAY SOMETHING
028100* DOES - SAME SKELETON SLSRPT04 CARRIES.
028200 PROGRAM-EXIT.
028300     EXIT PROGRAM.
028400
028500* NORMAL JOB-STEP END WHEN RUN AS THE MAIN PROGRAM OF THE
028600* STEP, WHICH IS HOW PRODUCTION JCL ALWAYS RUNS IT.
028700 PROGRAM-DONE.
028800     STOP RUN.
028900
029000*----------------------------------------------------------
029100* OPEN / CLOSE
029200*----------------------------------------------------------
029300* OPEN ORDER IS INPUT FIRST, THEN THE THREE OUTPUT FILES IN
029400* THE ORDER THEY APPEAR IN THE FD CHAIN ABOVE - SCENARIO,
029500* SCHEDULE, SUMMARY, CONTROL REPORT.  NO PARTICULAR REASON
029600* FOR THE ORDER BEYOND MATCHING THE FILE SECTION.
029700 OPENING-PROCEDURE.
029800     OPEN INPUT SCENARIO-FILE.
029900     OPEN OUTPUT SCHEDULE-FILE.
030000     OPEN OUTPUT SUMMARY-FILE.
030100     OPEN OUTPUT CONTROL-REPORT.
030200
030300* CONTROL REPORT IS PRINTED HERE, JUST BEFORE ITS OWN
030400* CLOSE, SO ALL THREE DATA FILES ARE ALREADY CLOSED AND
030500* THEIR FINAL COUNTS ARE SETTLED BEFORE A SINGLE LINE OF
030600* THE REPORT IS WRITTEN.
030700 CLOSING-PROCEDURE.
030800     CLOSE SCENARIO-FILE.
030900     CLOSE SCHEDULE-FILE.
031000     CLOSE SUMMARY-FILE.
031100     PERFORM PRINT-THE-CONTROL-REPORT.
031200     CLOSE CONTROL-REPORT.
031300
031400*----------------------------------------------------------
031500* DRIVER - REQUEST VALIDATOR + SUMMARY DERIVER
031600*
031700* ONE PASS PER SCENARIO: VALIDATE, AND IF IT PASSES MAP THE
031800* FREQUENCIES, WALK THE SCHEDULE, DERIVE THE SUMMARY AND
031900* WRITE THE "OK" SUMMARY RECORD; OTHERWISE WRITE A REJECT
032000* SUMMARY WITH THE ERROR CODE/MESSAGE AND NO SCHEDULE LINES
032100* AT ALL - A REJECTED SCENARIO NEVER TOUCHES SCHEDULE-FILE.
032200*----------------------------------------------------------
032300* READ-AHEAD LOOP - THE FIRST RECORD IS READ BEFORE THE
032400* PERFORM UNTIL EVER TESTS THE AT-END SWITCH, OTHERWISE AN
032500* EMPTY SCENARIO FILE WOULD STILL DRIVE ONE PASS THROUGH
032600* PROCESS-ALL-SCENARIOS ON GARBAGE DATA.
032700 MAIN-PROCESS.
032800     PERFORM READ-NEXT-SCENARIO-RECORD.
032900     PERFORM PROCESS-ALL-SCENARIOS
033000         UNTIL SCENARIO-FILE-AT-END = "Y".
033100
033200* THE TRUE LEG RUNS THE WHOLE CALCULATION PIPELINE AND
033300* FOLDS THIS SCENARIO'S FUTURE VALUE INTO THE RUNNING
033400* GRAND TOTAL; THE FALSE LEG JUST COUNTS THE REJECT AND
033500* WRITES THE ERROR SUMMARY - NEITHER A SCHEDULE NOR A
033600* FREQUENCY LOOKUP IS EVER ATTEMPTED FOR A REJECTED
033700* SCENARIO.
033800 PROCESS-ALL-SCENARIOS.
033900     ADD 1 TO WS-SCENARIOS-READ.
034000     PERFORM VALIDATE-THE-SCENARIO.
034100     IF WS-SCENARIO-IS-OK = "Y"
034200         PERFORM MAP-THE-FREQUENCIES
034300         PERFORM GENERATE-SCHEDULE-FOR-SCENARIO
034400         PERFORM DERIVE-THE-SUMMARY-FIGURES
034500         PERFORM WRITE-THE-OK-SUMMARY
034600         ADD 1 TO WS-SCENARIOS-PROCESSED
034700         ADD SUM-FUTURE-VALUE TO WS-GRAND-TOTAL-FV
034800     ELSE
034900         PERFORM WRITE-THE-REJECT-SUMMARY
035000         ADD 1 TO WS-SCENARIOS-REJECTED.
035100
035200     PERFORM READ-NEXT-SCENARIO-RECORD.
035300
035400* ONE READ, ONE AT-END TEST - NOTHING ELSE HAPPENS HERE SO
035500* THAT BOTH THE READ-AHEAD IN MAIN-PROCESS AND THE BOTTOM
035600* OF THE PROCESS-ALL-SCENARIOS LOOP CAN SHARE IT.
035700 READ-NEXT-SCENARIO-RECORD.
035800     READ SCENARIO-FILE
035900         AT END MOVE "Y" TO SCENARIO-FILE-AT-END.
036000
036100*----------------------------------------------------------
036200* VALIDATION - FIRST FAILURE WINS
036300*
036400* E1 - EITHER MONEY FIELD IS NEGATIVE.
036500* E2 - YEARS IS OUT OF THE 1-100 RANGE THE PLANNING DESK'S
036600*      PRODUCTS ARE APPROVED FOR.
036700* E3 - ANNUAL RATE IS OUTSIDE -100 TO 100 PERCENT (A RATE
036800*      BEYOND THAT RANGE IS A KEYING ERROR ON THE REQUEST,
036900*      NOT A LEGITIMATE PRODUCT).
037000* E4 - ONE OF THE NUMERIC FIELDS IS NOT NUMERIC, WHICH
037100*      CATCHES A MIS-ALIGNED OR BLANK-FILLED INPUT RECORD.
037200* ONLY THE FIRST FAILURE FOUND IS REPORTED - A RECORD THAT
037300* FAILS MORE THAN ONE CHECK STILL GETS JUST ONE ERROR CODE.
037400*----------------------------------------------------------
037500 VALIDATE-THE-SCENARIO.
037600* ASSUME GOOD UNTIL ONE OF THE FOUR CHECKS BELOW PROVES
037700* OTHERWISE.
037800     MOVE "Y" TO WS-SCENARIO-IS-OK.
037900     MOVE SPACE TO WS-ERROR-MSG.
038000
038100* E1 CHECK.
038200     IF SCN-INITIAL-INVESTMENT < 0 OR SCN-PERIODIC-CONTRIB < 0
038300         MOVE "N" TO WS-SCENARIO-IS-OK
038400         MOVE "E1" TO WS-ERROR-STATUS
038500         MOVE "INVESTMENT AMOUNTS CANNOT BE NEGATIVE"
038600             TO WS-ERROR-MSG
038700     ELSE
038800* E2 CHECK.
038900     IF SCN-YEARS <= 0 OR SCN-YEARS > 100
039000         MOVE "N" TO WS-SCENARIO-IS-OK
039100         MOVE "E2" TO WS-ERROR-STATUS
039200         MOVE "YEARS MUST BE BETWEEN 1 AND 100"
039300             TO WS-ERROR-MSG
039400     ELSE
039500* E3 CHECK.
039600     IF SCN-ANNUAL-RATE-PCT < -100 OR SCN-ANNUAL-RATE-PCT > 100
039700         MOVE "N" TO WS-SCENARIO-IS-OK
039800         MOVE "E3" TO WS-ERROR-STATUS
039900         MOVE "INTEREST RATE MUST BE -100 TO 100 PCT"
040000             TO WS-ERROR-MSG
040100     ELSE
040200* E4 CHECK - CATCHES NON-NUMERIC DATA IN ANY OF THE SIX
040300* FIELDS A SCENARIO RECORD CARRIES A SIGNED OR UNSIGNED
040400* NUMBER IN.
040500     IF SCN-INITIAL-INVESTMENT NOT NUMERIC
040600           OR SCN-PERIODIC-CONTRIB NOT NUMERIC
040700           OR SCN-ANNUAL-RATE-PCT NOT NUMERIC
040800           OR SCN-YEARS NOT NUMERIC
040900           OR SCN-INFLATION-PCT NOT NUMERIC
041000           OR SCN-GROWTH-PCT NOT NUMERIC
041100         MOVE "N" TO WS-SCENARIO-IS-OK
041200         MOVE "E4" TO WS-ERROR-STATUS
041300         MOVE "INVALID INPUT - NUMERIC EXPECTED"
041400             TO WS-ERROR-MSG.
041500
041600*----------------------------------------------------------
041700* FREQUENCY MAPPING - CONTRIBUTION AND COMPOUNDING FREQUENCY
041800* MAP INDEPENDENTLY THROUGH THE SAME TABLE.  A SCENARIO CAN
041900* LEGITIMATELY CONTRIBUTE MONTHLY WHILE COMPOUNDING ONLY
042000* QUARTERLY (OR THE REVERSE) - SETUP-PAYMENT-INTERVAL BELOW
042100* IS WHAT LINES THE TWO FREQUENCIES UP WITH EACH OTHER.
042200*----------------------------------------------------------
042300 MAP-THE-FREQUENCIES.
042400* CONTRIBUTION FREQUENCY LOOKUP.
042500     MOVE SCN-CONTRIB-FREQ TO WS-LOOKUP-NAME.
042600     PERFORM LOOKUP-PERIODS-PER-YEAR.
042700     MOVE WS-LOOKUP-RESULT TO WS-CONTRIB-PERIODS.
042800
042900* COMPOUNDING FREQUENCY LOOKUP - SAME TABLE, SEPARATE
043000* RESULT FIELD SINCE THE TWO FREQUENCIES CAN DIFFER.
043100     MOVE SCN-COMPOUND-FREQ TO WS-LOOKUP-NAME.
043200     PERFORM LOOKUP-PERIODS-PER-YEAR.
043300     MOVE WS-LOOKUP-RESULT TO WS-COMPOUND-PERIODS.
043400
043500* TABLE SEARCH ON THE FREQUENCY NAME - ANYTHING NOT FOUND
043600* (INCLUDING AN ALL-SPACE FREQUENCY FIELD) FALLS BACK TO
043700* DEFAULT-PERIODS-PER-YEAR (MONTHLY) RATHER THAN ABENDING
043800* THE RUN, SINCE A BAD FREQUENCY NAME IS NOT ONE OF THE
043900* FOUR VALIDATION FAILURES THIS PROGRAM SCREENS FOR.
044000 LOOKUP-PERIODS-PER-YEAR.
044100     MOVE DEFAULT-PERIODS-PER-YEAR TO WS-LOOKUP-RESULT.
044200     SET FREQUENCY-INDEX TO 1.
044300     SEARCH FREQUENCY-TABLE
044400         AT END
044500             CONTINUE
044600         WHEN FREQUENCY-NAME(FREQUENCY-INDEX) = WS-LOOKUP-NAME
044700             MOVE FREQUENCY-PERIODS(FREQUENCY-INDEX)
044800                 TO WS-LOOKUP-RESULT.
044900
045000*----------------------------------------------------------
045100* SCHEDULE GENERATOR - SIMULATES EVERY COMPOUNDING PERIOD
045200* FROM PERIOD 1 THROUGH THE END OF THE HORIZON, WRITING ONE
045300* SCHEDULE LINE EACH TIME A PERIOD LANDS ON A YEAR BOUNDARY.
045400* A SCENARIO WITH ZERO YEARS OR A COMPOUNDING FREQUENCY OF
045500* ZERO NEVER ENTERS THE PERIOD LOOP AT ALL - THOSE CAN ONLY
045600* REACH HERE IF VALIDATE-THE-SCENARIO LET SCN-YEARS = 0
045700* THROUGH, WHICH IT NEVER DOES, BUT THE CHECK IS CHEAP
045800* INSURANCE AGAINST A DIVIDE BY ZERO BELOW.
045900*----------------------------------------------------------
046000* ENTRY POINT FOR THE WHOLE SCHEDULE WALK - CALLED ONCE
046100* PER SCENARIO, RIGHT AFTER THE FREQUENCIES ARE MAPPED.
046200 GENERATE-SCHEDULE-FOR-SCENARIO.
046300     MOVE "N" TO WFP-SCHEDULE-EMPTY.
046400     IF SCN-YEARS = 0 OR WS-COMPOUND-PERIODS = 0
046500         MOVE "Y" TO WFP-SCHEDULE-EMPTY
046600     ELSE
046700         PERFORM SETUP-SCHEDULE-WORK-FIELDS
046800* PERIODS ARE NUMBERED FROM 1, NOT 0, SO THE FIRST PERIOD
046900* IS PERIOD 1 AND THE OFFSET ARITHMETIC IN
047000* DETERMINE-CONTRIB-PERIOD-OFFSET BELOW LINES UP WITH A
047100* BEGINNING-OF-PERIOD CONTRIBUTION FALLING ON PERIOD 1.
047200         PERFORM SIMULATE-ONE-PERIOD
047300             VARYING WFP-PERIOD FROM 1 BY 1
047400              UNTIL WFP-PERIOD > WFP-TOTAL-PERIODS.
047500
047600* CONVERTS THE SCENARIO'S WHOLE-PERCENT ANNUAL RATE AND
047700* GROWTH RATE INTO PER-PERIOD DECIMAL FRACTIONS, AND SEEDS
047800* THE RUNNING BALANCE WITH THE INITIAL INVESTMENT BEFORE
047900* THE PERIOD LOOP STARTS.
048000* RUNS ONCE PER SCENARIO, BEFORE THE PERIOD LOOP STARTS.
048100 SETUP-SCHEDULE-WORK-FIELDS.
048200* PAYMENT COUNT IS RESET TO ZERO AT THE START OF EVERY
048300* SCENARIO - IT IS NOT A LIFETIME COUNTER, JUST A COUNTER
048400* OF CONTRIBUTIONS MADE SO FAR WITHIN THIS ONE SCENARIO'S
048500* SCHEDULE.
048600     MOVE ZERO TO WFP-PAYMENT-COUNT.
048700     COMPUTE WFP-ANNUAL-RATE-DEC ROUNDED =
048800         SCN-ANNUAL-RATE-PCT / 100.
048900     COMPUTE WFP-PERIOD-RATE ROUNDED =
049000         WFP-ANNUAL-RATE-DEC / WS-COMPOUND-PERIODS.
049100     COMPUTE WFP-TOTAL-PERIODS =
049200         SCN-YEARS * WS-COMPOUND-PERIODS.
049300
049400     PERFORM SETUP-PAYMENT-INTERVAL.
049500
049600     COMPUTE WFP-ANNUAL-GROWTH-DEC ROUNDED =
049700         SCN-GROWTH-PCT / 100.
049800     PERFORM CALCULATE-GROWTH-PER-PERIOD.
049900
050000* THE RUNNING BALANCE AND RUNNING CONTRIBUTION TOTAL BOTH
050100* START FROM THE INITIAL INVESTMENT - A SCENARIO WITH NO
050200* PERIODIC CONTRIBUTION AT ALL STILL SHOWS THE INITIAL
050300* INVESTMENT AS ITS FIRST CONTRIBUTION FOR REPORTING
050400* PURPOSES.
050500     MOVE SCN-INITIAL-INVESTMENT TO WFP-BALANCE.
050600     MOVE SCN-INITIAL-INVESTMENT TO WFP-TOTAL-CONTRIB.
050700
050800* HOW MANY COMPOUNDING PERIODS APART TWO CONTRIBUTIONS
050900* FALL - E.G. MONTHLY CONTRIBUTIONS AGAINST QUARTERLY
051000* COMPOUNDING GIVES AN INTERVAL OF 0, WHICH MEANS EVERY
051100* COMPOUNDING PERIOD GETS A CONTRIBUTION (SEE I4955 ABOVE -
051200* THIS IS THE FIX THAT KEEPS THAT CASE FROM SKIPPING
051300* PAYMENTS RATHER THAN TREATING EVERY PERIOD AS DUE).
051400* CALLED ONCE PER SCENARIO FROM SETUP-SCHEDULE-WORK-FIELDS
051500* ABOVE.
051600 SETUP-PAYMENT-INTERVAL.
051700     IF WS-CONTRIB-PERIODS = 0
051800         MOVE 0 TO WFP-PAYMENT-INTERVAL
051900     ELSE
052000         COMPUTE WFP-PAYMENT-INTERVAL =
052100             WS-COMPOUND-PERIODS / WS-CONTRIB-PERIODS
052200         IF WFP-PAYMENT-INTERVAL = 0
052300             MOVE 1 TO WFP-PAYMENT-INTERVAL
052400             MOVE WS-COMPOUND-PERIODS TO WS-CONTRIB-PERIODS.
052500
052600*----------------------------------------------------------
052700* GROWTH-PER-PERIOD = (1+ANNUAL-GROWTH) ** (1/CONTRIBS-PER-
052800* YEAR) - 1, SOLVED BY NEWTON'S METHOD SINCE THE SHOP'S
052900* COMPILER HAS NO FRACTIONAL-POWER LIBRARY ROUTINE.  TWENTY
053000* PASSES IS MORE THAN ENOUGH TO SETTLE TO NINE DECIMALS FOR
053100* THE SMALL INTEGER ROOTS (1, 4 OR 12) THIS PROGRAM EVER
053200* SOLVES FOR.
053300*----------------------------------------------------------
053400* CALLED ONCE PER SCENARIO, AFTER THE PAYMENT INTERVAL IS
053500* SET UP.
053600 CALCULATE-GROWTH-PER-PERIOD.
053700     IF WS-CONTRIB-PERIODS = 0 OR WFP-ANNUAL-GROWTH-DEC = 0
053800         MOVE 0 TO WFP-GROWTH-PER-PERIOD
053900     ELSE
054000         PERFORM SOLVE-GROWTH-ROOT.
054100
054200* STARTS THE ITERATION AT X=1 (A ZERO-GROWTH GUESS) AND
054300* LETS NEWTON-STEP-FOR-GROWTH-ROOT CONVERGE IT ONTO THE
054400* ACTUAL NTH ROOT OF 1+ANNUAL-GROWTH OVER 20 PASSES.
054500* CALLED ONLY WHEN THE SCENARIO HAS BOTH A CONTRIBUTION
054600* FREQUENCY AND A NONZERO GROWTH RATE.
054700 SOLVE-GROWTH-ROOT.
054800* TARGET IS THE VALUE WHOSE NTH ROOT WE ARE SOLVING FOR.
054900     COMPUTE WFP-TARGET = 1 + WFP-ANNUAL-GROWTH-DEC.
055000     MOVE 1 TO WFP-ROOT-X.
055100     PERFORM NEWTON-STEP-FOR-GROWTH-ROOT
055200         VARYING WFP-NEWTON-PASS FROM 1 BY 1
055300         UNTIL WFP-NEWTON-PASS > 20.
055400* SUBTRACT 1 TO TURN THE SOLVED ROOT BACK INTO A GROWTH
055500* RATE RATHER THAN A GROWTH FACTOR.
055600     COMPUTE WFP-GROWTH-PER-PERIOD ROUNDED = WFP-ROOT-X - 1.
055700
055800* ONE NEWTON ITERATION ON F(X) = X**N - TARGET, WRITTEN IN
055900* THE USUAL "AVERAGE THE CURRENT GUESS WITH A CORRECTION
056000* TERM" FORM SO NO DIVISION BY A DERIVATIVE NEAR ZERO CAN
056100* OCCUR FOR THE SMALL INTEGER ROOTS THIS PROGRAM USES.
056200* PERFORMED TWENTY TIMES PER SCENARIO, NEVER MORE, NEVER
056300* LESS - SEE THE BANNER ABOVE CALCULATE-GROWTH-PER-PERIOD.
056400 NEWTON-STEP-FOR-GROWTH-ROOT.
056500     COMPUTE WFP-X-POWER ROUNDED =
056600         WFP-ROOT-X ** (WS-CONTRIB-PERIODS - 1).
056700     COMPUTE WFP-ROOT-X ROUNDED =
056800         ((WS-CONTRIB-PERIODS - 1) * WFP-ROOT-X +
056900           (WFP-TARGET / WFP-X-POWER)) / WS-CONTRIB-PERIODS.
057000
057100*----------------------------------------------------------
057200* ONE COMPOUNDING PERIOD - CONTRIBUTION (IF DUE), INTEREST,
057300* YEAR-END SNAPSHOT.  ORDER OF CONTRIBUTION VS INTEREST
057400* DEPENDS ON THE PAYMENT-TIMING FLAG - A BEGINNING-OF-PERIOD
057500* ANNUITY EARNS INTEREST ON THAT PERIOD'S CONTRIBUTION, AN
057600* END-OF-PERIOD ANNUITY DOES NOT, WHICH IS WHY THE TWO
057700* PERFORM STATEMENTS BELOW ARE IN OPPOSITE ORDER.
057800*----------------------------------------------------------
057900* PERFORMED ONCE PER COMPOUNDING PERIOD BY THE VARYING
058000* CLAUSE IN GENERATE-SCHEDULE-FOR-SCENARIO ABOVE.
058100 SIMULATE-ONE-PERIOD.
058200     PERFORM DETERMINE-CONTRIBUTION-PERIOD.
058300     IF SCN-PAYMENT-TIMING = "BEGINNING"
058400         PERFORM APPLY-CONTRIBUTION-IF-DUE
058500         PERFORM APPLY-INTEREST-FOR-PERIOD
058600     ELSE
058700         PERFORM APPLY-INTEREST-FOR-PERIOD
058800         PERFORM APPLY-CONTRIBUTION-IF-DUE.
058900     PERFORM EMIT-SNAPSHOT-IF-YEAR-END.
059000
059100* SPLIT INTO THREE PERIOD-TERMINATED PARAGRAPHS (OFFSET,
059200* THEN DUE-TEST) RATHER THAN ONE NESTED IF WITH A SCOPE
059300* TERMINATOR - SAME STYLE AS THE NESTED IF/ELSE CHAIN IN
059400* VALIDATE-THE-SCENARIO ABOVE.
059500 DETERMINE-CONTRIBUTION-PERIOD.
059600     MOVE "N" TO WFP-IS-CONTRIB-PERIOD.
059700     IF WS-CONTRIB-PERIODS > 0
059800         PERFORM DETERMINE-CONTRIB-PERIOD-OFFSET
059900         PERFORM CHECK-CONTRIB-PERIOD-DUE.
060000
060100* A BEGINNING-OF-PERIOD ANNUITY'S FIRST CONTRIBUTION FALLS
060200* ON PERIOD 1, SO THE OFFSET IS ONE LESS THAN THE CURRENT
060300* PERIOD NUMBER; AN END-OF-PERIOD ANNUITY USES THE PERIOD
060400* NUMBER AS-IS.
060500 DETERMINE-CONTRIB-PERIOD-OFFSET.
060600     IF SCN-PAYMENT-TIMING = "BEGINNING"
060700         COMPUTE WFP-P = WFP-PERIOD - 1
060800     ELSE
060900         MOVE WFP-PERIOD TO WFP-P.
061000
061100* A CONTRIBUTION IS DUE WHENEVER THE OFFSET PERIOD LANDS
061200* EXACTLY ON A MULTIPLE OF THE PAYMENT INTERVAL COMPUTED BY
061300* SETUP-PAYMENT-INTERVAL ABOVE.
061400 CHECK-CONTRIB-PERIOD-DUE.
061500     DIVIDE WFP-P BY WFP-PAYMENT-INTERVAL
061600         GIVING WFP-P-QUOTIENT
061700         REMAINDER WFP-P-REMAINDER.
061800     IF WFP-P-REMAINDER = 0
061900         MOVE "Y" TO WFP-IS-CONTRIB-PERIOD.
062000
062100* A ZERO PERIODIC CONTRIBUTION STILL COUNTS AS "DUE" BY THE
062200* INTERVAL TEST ABOVE BUT ADDS NOTHING AND DOES NOT ADVANCE
062300* THE PAYMENT COUNT USED BY THE STEP-UP GROWTH CALCULATION.
062400* PERFORMED FROM BOTH BRANCHES OF SIMULATE-ONE-PERIOD
062500* ABOVE, BEFORE OR AFTER INTEREST DEPENDING ON THE TIMING
062600* FLAG.
062700 APPLY-CONTRIBUTION-IF-DUE.
062800     IF WFP-IS-CONTRIB-PERIOD = "Y"
062900        AND SCN-PERIODIC-CONTRIB NOT = 0
063000         PERFORM CALCULATE-CONTRIBUTION-AMOUNT
063100         ADD WFP-CONTRIB-AMOUNT TO WFP-BALANCE
063200         ADD WFP-CONTRIB-AMOUNT TO WFP-TOTAL-CONTRIB
063300         ADD 1 TO WFP-PAYMENT-COUNT.
063400
063500* THE STEP-UP PRODUCT (I4802) GROWS EACH CONTRIBUTION OVER
063600* THE BASE PERIODIC AMOUNT BY WFP-GROWTH-PER-PERIOD,
063700* COMPOUNDED ONCE PER PRIOR CONTRIBUTION ALREADY PAID -
063800* WFP-PAYMENT-COUNT IS THE NUMBER OF CONTRIBUTIONS MADE
063900* SO FAR, NOT THE NUMBER OF COMPOUNDING PERIODS ELAPSED.
064000 CALCULATE-CONTRIBUTION-AMOUNT.
064100     COMPUTE WFP-GROWTH-FACTOR ROUNDED =
064200         (1 + WFP-GROWTH-PER-PERIOD) ** WFP-PAYMENT-COUNT.
064300     COMPUTE WFP-CONTRIB-AMOUNT ROUNDED =
064400         SCN-PERIODIC-CONTRIB * WFP-GROWTH-FACTOR.
064500
064600* SIMPLE PERIOD-RATE COMPOUNDING ON WHATEVER BALANCE IS ON
064700* HAND AT THE POINT THIS PARAGRAPH IS PERFORMED - CALLER
064800* CONTROLS WHETHER THAT IS BEFORE OR AFTER THE PERIOD'S
064900* CONTRIBUTION HAS BEEN APPLIED.
065000* PERFORMED FROM BOTH BRANCHES OF SIMULATE-ONE-PERIOD
065100* ABOVE AS WELL.
065200 APPLY-INTEREST-FOR-PERIOD.
065300     COMPUTE WFP-BALANCE ROUNDED =
065400         WFP-BALANCE * (1 + WFP-PERIOD-RATE).
065500
065600* A YEAR BOUNDARY IS A PERIOD NUMBER EVENLY DIVISIBLE BY
065700* THE COMPOUNDING FREQUENCY - E.G. PERIOD 12, 24, 36 FOR
065800* MONTHLY COMPOUNDING.  ONLY THOSE PERIODS GET A SCHEDULE
065900* LINE; THE SCENARIO MAY RUN MANY MORE PERIODS THAN YEARS.
066000* PERFORMED ONCE AT THE END OF EVERY PERIOD, REGARDLESS OF
066100* PAYMENT TIMING.
066200 EMIT-SNAPSHOT-IF-YEAR-END.
066300     DIVIDE WFP-PERIOD BY WS-COMPOUND-PERIODS
066400         GIVING WFP-YEAR-QUOTIENT
066500         REMAINDER WFP-YEAR-REMAINDER.
066600     IF WFP-YEAR-REMAINDER = 0
066700         COMPUTE WFP-YEAR = WFP-PERIOD / WS-COMPOUND-PERIODS
066800         MOVE WFP-BALANCE TO WFP-LAST-BALANCE
066900         MOVE WFP-TOTAL-CONTRIB TO WFP-LAST-CONTRIB
067000         PERFORM WRITE-SCHEDULE-LINE.
067100
067200* THE SCHEDULE LINE IS ROUNDED DOWN FROM THE SIX-DECIMAL
067300* WORK FIELDS TO THE RECORD'S TWO-DECIMAL MONEY FIELDS -
067400* WFP-LAST-BALANCE AND WFP-LAST-CONTRIB ARE ALSO WHAT
067500* DERIVE-THE-SUMMARY-FIGURES PICKS UP BELOW ONCE THE WHOLE
067600* SCHEDULE HAS BEEN WALKED.
067700 WRITE-SCHEDULE-LINE.
067800     MOVE SCN-SCENARIO-ID TO SCH-SCENARIO-ID.
067900     MOVE WFP-YEAR TO SCH-YEAR-NO.
068000     COMPUTE SCH-BALANCE ROUNDED = WFP-BALANCE.
068100     COMPUTE SCH-TOTAL-CONTRIB ROUNDED = WFP-TOTAL-CONTRIB.
068200     WRITE SCHEDULE-LINE-RECORD.
068300
068400*----------------------------------------------------------
068500* FUTURE-VALUE CALCULATOR + SUMMARY DERIVATION
068600*
068700* FOR A NORMAL SCENARIO THE FUTURE VALUE IS JUST THE LAST
068800* SCHEDULE SNAPSHOT'S BALANCE.  FOR A SCENARIO WHOSE
068900* SCHEDULE NEVER RAN (ZERO YEARS OR ZERO COMPOUNDING
069000* PERIODS - SEE GENERATE-SCHEDULE-FOR-SCENARIO) THE FUTURE
069100* VALUE FALLS BACK TO THE INITIAL INVESTMENT UNCHANGED.
069200*----------------------------------------------------------
069300* A SCHEDULE-EMPTY SCENARIO (ZERO YEARS OR ZERO COMPOUNDING
069400* PERIODS) NEVER WROTE A SCHEDULE LINE, SO THERE IS NO
069500* SNAPSHOT TO PULL THE FIGURES FROM - FALL BACK TO THE
069600* ORIGINAL REQUEST VALUES INSTEAD.
069700 DERIVE-THE-SUMMARY-FIGURES.
069800     IF WFP-SCHEDULE-EMPTY = "Y"
069900         MOVE SCN-INITIAL-INVESTMENT TO WFP-LAST-BALANCE
070000         MOVE SCN-INITIAL-INVESTMENT TO WFP-LAST-CONTRIB.
070100
070200* FUTURE VALUE AND TOTAL CONTRIBUTION BOTH COME STRAIGHT
070300* FROM THE LAST SCHEDULE SNAPSHOT TAKEN (OR THE INITIAL
070400* INVESTMENT FALLBACK JUST ABOVE).
070500     COMPUTE SUM-FUTURE-VALUE ROUNDED = WFP-LAST-BALANCE.
070600     COMPUTE SUM-TOTAL-CONTRIB ROUNDED = WFP-LAST-CONTRIB.
070700
070900* TOTAL INTEREST IS WHATEVER IS LEFT OVER ONCE THE TOTAL
071000* CONTRIBUTIONS ARE BACKED OUT OF THE FUTURE VALUE - NOT
071100* ACCUMULATED SEPARATELY PERIOD BY PERIOD, SINCE THE TWO
071200* FIGURES WOULD HAVE TO AGREE EXACTLY ANYWAY.
071300     PERFORM CALCULATE-THE-REAL-VALUE.
071400
071500     COMPUTE SUM-TOTAL-INTEREST ROUNDED =
071600         SUM-FUTURE-VALUE - SUM-TOTAL-CONTRIB.
071700
071800* DEFLATES THE FUTURE VALUE BY THE SCENARIO'S INFLATION
071900* RATE COMPOUNDED ANNUALLY OVER THE WHOLE HORIZON, GIVING
072000* THE PLANNING DESK A TODAY'S-DOLLARS FIGURE ALONGSIDE THE
072100* NOMINAL ONE - ADDED PER I6003, SAME REQUEST THAT ASKED
072200* FOR THE GRAND-TOTAL SKIP ON AN EMPTY RUN FURTHER DOWN.
072300* A ZERO-OR-LESS YEARS SCENARIO (SHOULD NEVER REACH HERE -
072400* SEE E2 ABOVE - BUT CHEAPLY GUARDED ANYWAY) SKIPS THE
072500* INFLATION MATH ENTIRELY RATHER THAN RISK A ZERO-YEAR
072600* POWER.
072700 CALCULATE-THE-REAL-VALUE.
072800     IF SCN-YEARS <= 0
072900         MOVE SUM-FUTURE-VALUE TO SUM-REAL-VALUE
073000     ELSE
073100         COMPUTE WFP-INFLATION-DEC ROUNDED =
073200             SCN-INFLATION-PCT / 100.
073300         COMPUTE WFP-INFLATION-POWER ROUNDED =
073400             (1 + WFP-INFLATION-DEC) ** SCN-YEARS.
073500         COMPUTE SUM-REAL-VALUE ROUNDED =
073600             WFP-LAST-BALANCE / WFP-INFLATION-POWER.
073700
073800*----------------------------------------------------------
073900* OUTPUT - SUMMARY RECORD
074000*
074100* AN "OK" SUMMARY CARRIES THE FOUR DERIVED MONEY FIGURES
074200* WITH NO ERROR TEXT; A REJECT SUMMARY CARRIES THE ERROR
074300* CODE/MESSAGE SET BY VALIDATE-THE-SCENARIO WITH ALL FOUR
074400* MONEY FIGURES FORCED TO ZERO - A REJECTED SCENARIO NEVER
074500* HAD A SCHEDULE WALKED FOR IT SO THERE ARE NO FIGURES TO
074600* REPORT.
074700*----------------------------------------------------------
074800* ONE SUMMARY RECORD PER SCENARIO, WHETHER IT PASSED OR
074900* FAILED VALIDATION - DOWNSTREAM QUOTE PRINTING EXPECTS A
075000* SUMMARY FOR EVERY SCENARIO ID IT SENT IN, EVEN A REJECTED
075100* ONE.
075200* NO ERROR TEXT ON AN OK SUMMARY - THE FIELD IS BLANKED
075300* RATHER THAN LEFT WHATEVER A PRIOR REJECTED SCENARIO PUT
075400* THERE.
075500 WRITE-THE-OK-SUMMARY.
075600     MOVE SCN-SCENARIO-ID TO SUM-SCENARIO-ID.
075700     MOVE "OK" TO SUM-STATUS.
075800     MOVE SPACE TO SUM-ERROR-MSG.
075900     WRITE SUMMARY-RECORD.
076000
076100* ALL FOUR MONEY FIGURES ARE FORCED TO ZERO RATHER THAN
076200* LEFT WHATEVER GARBAGE WAS SITTING IN THE SUMMARY RECORD
076300* FROM THE PRIOR SCENARIO - SUMMARY-RECORD IS NOT
076400* RE-INITIALIZED BETWEEN WRITES SO THIS MOVE IS LOAD
076500* BEARING, NOT DEFENSIVE.
076600 WRITE-THE-REJECT-SUMMARY.
076700     MOVE SCN-SCENARIO-ID TO SUM-SCENARIO-ID.
076800     MOVE WS-ERROR-STATUS TO SUM-STATUS.
076900     MOVE WS-ERROR-MSG TO SUM-ERROR-MSG.
077000     MOVE ZERO TO SUM-FUTURE-VALUE
077100                  SUM-REAL-VALUE
077200                  SUM-TOTAL-CONTRIB
077300                  SUM-TOTAL-INTEREST.
077400     WRITE SUMMARY-RECORD.
077500
077600*----------------------------------------------------------
077700* END-OF-JOB CONTROL REPORT - 08/14/02 DLH CHANGED TO A
077800* PERFORM RANGE SO THE GRAND TOTAL LINE CAN BE SKIPPED
077900* WHEN THE RUN READ NOTHING - AUDIT DID NOT WANT A ZERO
078000* GRAND TOTAL ON AN EMPTY RUN                          I6003
078100*----------------------------------------------------------
078200 PRINT-THE-CONTROL-REPORT.
078300     PERFORM PRINT-READ-LINE THRU PRINT-GRANDTOT-LINE.
078400
078500* SCENARIOS READ IS PRINTED UNCONDITIONALLY, EVEN ON AN
078600* EMPTY RUN, SO OPERATIONS CAN TELL A TRUE ZERO-INPUT NIGHT
078700* FROM A RUN THAT ABENDED BEFORE EVER OPENING THE REPORT.
078800* FIRST OF THE FOUR PRINT LINES IN THE PERFORM-THRU RANGE.
078900 PRINT-READ-LINE.
079000     MOVE WS-SCENARIOS-READ TO CR-SCENARIOS-READ.
079100     MOVE CR-READ-LINE TO CONTROL-REPORT-RECORD.
079200     WRITE CONTROL-REPORT-RECORD.
079300
079400* SCENARIOS PROCESSED (THE OK COUNT) PRINTS REGARDLESS OF
079500* WHETHER ANY WERE REJECTED - THE TWO COUNTS TOGETHER
079600* SHOULD ALWAYS FOOT TO SCENARIOS READ.
079700 PRINT-PROCESSED-LINE.
079800     MOVE WS-SCENARIOS-PROCESSED TO CR-SCENARIOS-PROCESSED.
079900     MOVE CR-PROCESSED-LINE TO CONTROL-REPORT-RECORD.
080000     WRITE CONTROL-REPORT-RECORD.
080100
080200* WHEN NOTHING WAS READ AT ALL THE RUN SKIPS STRAIGHT PAST
080300* THE GRAND-TOTAL LINE VIA THE GO TO BELOW, SINCE A ZERO
080400* GRAND TOTAL ON AN EMPTY RUN IS WHAT AUDIT OBJECTED TO
080500* UNDER I6003.
080600 PRINT-REJECTED-LINE.
080700     MOVE WS-SCENARIOS-REJECTED TO CR-SCENARIOS-REJECTED.
080800     MOVE CR-REJECTED-LINE TO CONTROL-REPORT-RECORD.
080900     WRITE CONTROL-REPORT-RECORD.
081000     IF WS-SCENARIOS-READ = 0
081100         GO TO PRINT-GRANDTOT-LINE-EXIT.
081200
081300* PRINTED LAST SO IT READS AS THE BOTTOM LINE OF THE
081400* REPORT - THE PLANNING DESK WANTED THE GRAND TOTAL TO
081500* ALWAYS BE THE LAST THING ON THE PAGE, NOT SANDWICHED
081600* BETWEEN THE COUNT LINES.
081700 PRINT-GRANDTOT-LINE.
081800     MOVE WS-GRAND-TOTAL-FV TO CR-GRAND-TOTAL-FV.
081900     MOVE CR-GRANDTOT-LINE TO CONTROL-REPORT-RECORD.
082000     WRITE CONTROL-REPORT-RECORD.
082100
082200* DUMMY EXIT PARAGRAPH - THE TARGET OF THE GO TO ABOVE
082300* WHEN THE RUN READ NOTHING.  HOLDS NOTHING BUT THE EXIT
082400* STATEMENT, THE USUAL SHOP CONVENTION FOR A PERFORM-THRU
082500* RANGE'S LANDING SPOT.
082600 PRINT-GRANDTOT-LINE-EXIT.
082700     EXIT.
