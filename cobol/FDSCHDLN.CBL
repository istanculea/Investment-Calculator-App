000100*----------------------------------------------------------
000200* FDSCHDLN.CBL
000300* Schedule line record - one per year per scenario,
000400* carrying the end-of-year balance and cumulative
000500* contributions.  No control breaks - the scenario ID
000600* on every line is the only grouping the file needs.
000700*----------------------------------------------------------
000800* 04/02/91  RKB  ORIGINAL ENTRY                    I4417
000900*----------------------------------------------------------
001000     FD  SCHEDULE-FILE
001100         LABEL RECORDS ARE STANDARD.
001200
001300 01  SCHEDULE-LINE-RECORD.
001400     05  SCH-SCENARIO-ID              PIC X(8).
001500     05  SCH-YEAR-NO                   PIC 9(3).
001600         88  SCH-FIRST-YEAR                VALUE 1.
001700     05  SCH-BALANCE                   PIC S9(11)V99.
001800     05  SCH-TOTAL-CONTRIB             PIC S9(11)V99.
001900     05  FILLER                        PIC X(2).
002000*----------------------------------------------------------
002100* KEY-ONLY VIEW - USED BY THE SORT WORK WHEN WE NEED TO
002200* MATCH SCHEDULE LINES BACK TO A SCENARIO WITHOUT TOUCHING
002300* THE MONEY FIELDS.
002400*----------------------------------------------------------
002500 01  SCHEDULE-LINE-KEY-VIEW REDEFINES SCHEDULE-LINE-RECORD.
002600     05  SCHK-SCENARIO-ID              PIC X(8).
002700     05  SCHK-YEAR-NO                  PIC 9(3).
002800     05  FILLER                        PIC X(28).
