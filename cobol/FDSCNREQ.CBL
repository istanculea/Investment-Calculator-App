000100*----------------------------------------------------------
000200* FDSCNREQ.CBL
000300* Investor scenario request record.  One record is one
000400* calculation request: an initial lump sum, an optional
000500* periodic contribution, a contribution and compounding
000600* frequency, a nominal annual rate, a horizon in years,
000700* an inflation rate, a payment-timing flag and an
000800* optional contribution growth rate.
000900*----------------------------------------------------------
001000* 04/02/91  RKB  ORIGINAL ENTRY                    I4417
001100* 02/14/94  RKB  ADDED GROWTH-PCT FOR THE STEP-UP
001200*                CONTRIBUTION PRODUCT                I4802
001300* 06/09/99  PJT  Y2K REVIEW - NO DATE FIELDS ON
001400*                THIS RECORD, NO CHANGE REQUIRED      I5604
001500*----------------------------------------------------------
001600     FD  SCENARIO-FILE
001700         LABEL RECORDS ARE STANDARD.
001800
001900 01  SCENARIO-REQUEST-RECORD.
002000*        SCENARIO-ID IDENTIFIES THE REQUEST FOR THE
002100*        SCHEDULE AND SUMMARY FILES - PASSED THROUGH
002200*        UNCHANGED.
002300     05  SCN-SCENARIO-ID              PIC X(8).
002400     05  SCN-INITIAL-INVESTMENT       PIC S9(9)V99.
002500     05  SCN-PERIODIC-CONTRIB         PIC S9(7)V99.
002600     05  SCN-CONTRIB-FREQ             PIC X(9).
002700     05  SCN-COMPOUND-FREQ            PIC X(9).
002800     05  SCN-ANNUAL-RATE-PCT          PIC S9(3)V9999.
002900     05  SCN-YEARS                    PIC 9(3).
003000     05  SCN-INFLATION-PCT            PIC S9(3)V9999.
003100     05  SCN-PAYMENT-TIMING           PIC X(9).
003200         88  TIMING-IS-BEGINNING         VALUE "BEGINNING".
003300         88  TIMING-IS-END                VALUE "END".
003400     05  SCN-GROWTH-PCT               PIC S9(3)V9999.
003500     05  FILLER                       PIC X(1).
003600*----------------------------------------------------------
003700* PRE-1994 RECORD LAYOUT, KEPT FOR THE BENEFIT OF THE
003800* ONE-TIME CONVERSION RUN THAT READS OLD SCENARIO TAPES -
003900* SEE I4802.  THE STEP-UP GROWTH RATE DID NOT EXIST BEFORE
004000* THAT CHANGE SO THE OLD AREA IS JUST FILLER TO US NOW.
004100*----------------------------------------------------------
004200 01  OLD-SCENARIO-REQUEST-RECORD REDEFINES
004300                                      SCENARIO-REQUEST-RECORD.
004400     05  FILLER                       PIC X(72).
004500     05  OLD-GROWTH-PCT-AREA          PIC X(8).
